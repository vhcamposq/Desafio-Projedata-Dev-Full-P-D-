000100******************************************************************
000200* COPYBOOK.....: MATERIAPRIMA
000300* SISTEMA......: SISTEMA DE COMPRAS DE MERCADO
000400* DESCRICAO....: LAYOUT DO CADASTRO MESTRE DE MATERIA-PRIMA,
000500*                UTILIZADO PELO CALCULO DE SUGESTAO DE PRODUCAO
000600*                (SCMP0600) PARA MANTER O SALDO DISPONIVEL DE
000700*                CADA INSUMO DURANTE O PROCESSAMENTO DO LOTE.
000800*                O CADASTRO/MANUTENCAO DESTE ARQUIVO E FEITO EM
000900*                OUTRO SUBSISTEMA (COMPRAS) E NAO FAZ PARTE DESTE
001000*                PROGRAMA, QUE APENAS O LE PARA CARGA EM MEMORIA.
001100* AUTOR........: ANDRE RAFFUL
001200* DATA CRIACAO.: 11/03/1991
001300*-----------------------------------------------------------------
001400* HISTORICO DE ALTERACOES
001500*-----------------------------------------------------------------
001600* 11/03/1991 AR  SOL-0231  LAYOUT ORIGINAL DO CADASTRO DE
001700*                          MATERIA-PRIMA (SOMENTE CODIGO E NOME,
001800*                          SEM SALDO).
001900* 08/07/1994 AR  SOL-0349  INCLUSAO DO CAMPO DE SALDO EM ESTOQUE
002000*                          (MP-QTD-ESTOQUE), ANTES CONTROLADO EM
002100*                          PLANILHA A PARTE PELO ALMOXARIFADO.
002200* 02/09/1998 AR  SOL-0511  EXPANSAO DO CAMPO MP-ID PARA 9(09) EM
002300*                          FUNCAO DO CRESCIMENTO DO CADASTRO DE
002400*                          INSUMOS (VIRADA DO SEC. - VER MEMO
002500*                          SCM 98/47).
002600* 14/06/2003 JR  SOL-0704  INCLUIDA VISAO ALTERNATIVA DO CODIGO
002700*                          DE MATERIA-PRIMA (PREFIXO/SEQUENCIA)
002800*                          PARA USO NO RELATORIO GERENCIAL.
002900* 19/08/2011 MS  SOL-1032  LAYOUT PASSA A SER COMPARTILHADO COM O
003000*                          NOVO CALCULO DE SUGESTAO DE PRODUCAO
003100*                          (SCMP0600), QUE LE ESTE ARQUIVO NA
003200*                          INTEGRA PARA MONTAR O SALDO DISPONIVEL
003300*                          EM MEMORIA (VER P200-CARREGA-ESTOQUE).
003400* 05/02/2015 MS  SOL-1187  INCLUIDA VISAO DECOMPOSTA DO SALDO DE
003500*                          ESTOQUE (INTEIRO/DECIMAL/SINAL) PARA AS
003600*                          ROTINAS DE EDICAO DE RELATORIO DO
003700*                          SCMP0600.
003800*-----------------------------------------------------------------
003900 01  REG-MATERIA-PRIMA.
004000*
004100*        ------------------------------------------------------
004200*        IDENTIFICACAO DA MATERIA-PRIMA
004300*        ------------------------------------------------------
004400*        IDENTIFICADOR NUMERICO INTERNO DA MATERIA-PRIMA,
004500*        CHAVE DE JUNCAO COM CP-FK-MATERIA-PRIMA (ComposProd.cpy)
004600     05  MP-ID                           PIC 9(09).
004700*        VISAO ALTERNATIVA DO IDENTIFICADOR (FILIAL+SEQUENCIAL),
004800*        USADA NAS ROTINAS DE CONFERENCIA POR FILIAL DE ORIGEM
004900     05  MP-ID-R REDEFINES MP-ID.
005000         10  MP-ID-FILIAL                PIC 9(02).
005100         10  MP-ID-SEQUENCIAL            PIC 9(07).
005200*
005300*        CODIGO DE NEGOCIO DA MATERIA-PRIMA (EX.: "RM-001")
005400     05  MP-CODIGO                       PIC X(20).
005500*        VISAO ALTERNATIVA DO CODIGO PARA IMPRESSAO GERENCIAL,
005600*        SEPARANDO O PREFIXO LITERAL DA SEQUENCIA NUMERICA
005700     05  MP-CODIGO-R REDEFINES MP-CODIGO.
005800         10  MP-COD-PREFIXO              PIC X(03).
005900         10  FILLER                      PIC X(01).
006000         10  MP-COD-SEQUENCIA            PIC X(16).
006100*
006200*        DESCRICAO DA MATERIA-PRIMA
006300     05  MP-NOME                         PIC X(40).
006400*        VISAO REDUZIDA DO NOME (LISTAGENS COMPACTAS) E RESERVA
006500*        DE ESPACO PARA FUTURA EXPANSAO DO CADASTRO
006600     05  MP-NOME-R REDEFINES MP-NOME.
006700         10  MP-NOME-ABREVIADO           PIC X(20).
006800         10  FILLER                      PIC X(20).
006900*
007000*        ------------------------------------------------------
007100*        SALDO EM ESTOQUE
007200*        ------------------------------------------------------
007300*        SALDO DISPONIVEL EM ESTOQUE, 3 CASAS DECIMAIS. SEMPRE
007400*        MAIOR OU IGUAL A ZERO NA CARGA. SINAL SEPARADO PARA
007500*        FECHAR O LAYOUT DE INTERCAMBIO EM 11 BYTES.
007600     05  MP-QTD-ESTOQUE                  PIC S9(7)V9(3)
007700                                 SIGN IS TRAILING SEPARATE.
007800*        VISAO DECOMPOSTA DO SALDO (INTEIRO/DECIMAL/SINAL) PARA
007900*        AS ROTINAS DE EDICAO DE RELATORIO DO SCMP0600
008000     05  MP-QTD-ESTOQUE-R REDEFINES MP-QTD-ESTOQUE.
008100         10  MP-QTD-ESTOQUE-INT          PIC 9(07).
008200         10  MP-QTD-ESTOQUE-DEC          PIC 9(03).
008300         10  MP-QTD-ESTOQUE-SINAL        PIC X(01).
008400             88  MP-SALDO-POSITIVO           VALUE "+".
008500             88  MP-SALDO-NEGATIVO           VALUE "-".
008600*
008700*        FIM DO REGISTRO - 80 BYTES (9 + 20 + 40 + 11)
