000100******************************************************************
000200* COPYBOOK.....: COMPOSPROD
000300* SISTEMA......: SISTEMA DE COMPRAS DE MERCADO
000400* DESCRICAO....: LAYOUT DA COMPOSICAO DE PRODUTO (FICHA TECNICA),
000500*                UM REGISTRO POR MATERIA-PRIMA NECESSARIA A CADA
000600*                PRODUTO. USADO PELO CALCULO DE SUGESTAO DE
000700*                PRODUCAO (SCMP0600) PARA APURAR A QUANTIDADE
000800*                VIAVEL DE FABRICACAO DE CADA PRODUTO. O
000900*                CADASTRO/MANUTENCAO DESTE ARQUIVO E FEITO EM
001000*                OUTRO SUBSISTEMA E NAO FAZ PARTE DESTE PROGRAMA.
001100* AUTOR........: ANDRE RAFFUL
001200* DATA CRIACAO.: 19/08/2011
001300*-----------------------------------------------------------------
001400* HISTORICO DE ALTERACOES
001500*-----------------------------------------------------------------
001600* 19/08/2011 MS  SOL-1032  LAYOUT ORIGINAL DA COMPOSICAO DE
001700*                          PRODUTO, CRIADO JUNTO COM O PRECO NO
001800*                          PROPRIO REGISTRO DE PRODUTO (VER
001900*                          Produto.cpy) PARA VIABILIZAR A
002000*                          SUGESTAO DE PRODUCAO.
002100* 05/02/2015 MS  SOL-1187  A CHAVE DE COMPOSICAO PASSA A SER
002200*                          TRATADA COMO CHAVE COMPOSTA (PRODUTO +
002300*                          MATERIA-PRIMA) PARA PERMITIR MAIS DE
002400*                          UM INSUMO POR PRODUTO NO MESMO ARQUIVO.
002500* 11/04/2017 MS  SOL-1244  INCLUIDA VISAO DECOMPOSTA DA CHAVE
002600*                          COMPOSTA (FILIAL/SEQUENCIAL DE CADA
002700*                          LADO) PARA AS ROTINAS DE CONFERENCIA
002800*                          DO SCMP0600.
002900*-----------------------------------------------------------------
003000 01  REG-COMPOS-PRODUTO.
003100*
003200*        ------------------------------------------------------
003300*        CHAVE DA FICHA TECNICA
003400*        ------------------------------------------------------
003500*        CHAVE COMPOSTA DA FICHA TECNICA: PRODUTO + MATERIA-PRIMA
003600     05  CP-CHAVE-COMPOSICAO.
003700*            CHAVE ESTRANGEIRA PARA O PRODUTO (REG-PRODUTO)
003800         10  CP-FK-PRODUTO               PIC 9(09).
003900*            CHAVE ESTRANGEIRA PARA A MATERIA-PRIMA
004000*            (REG-MATERIA-PRIMA)
004100         10  CP-FK-MATERIA-PRIMA         PIC 9(09).
004200*        VISAO ALTERNATIVA DA CHAVE COMPOSTA, USADA PELAS ROTINAS
004300*        DE PESQUISA EM TABELA DE MEMORIA DO SCMP0600 QUE TESTAM
004400*        OS DOIS COMPONENTES ISOLADAMENTE
004500     05  CP-CHAVE-COMPOSICAO-R REDEFINES CP-CHAVE-COMPOSICAO.
004600         10  CP-CHAVE-FILIAL-PRODUTO     PIC 9(02).
004700         10  CP-CHAVE-SEQ-PRODUTO        PIC 9(07).
004800         10  CP-CHAVE-FILIAL-MP          PIC 9(02).
004900         10  CP-CHAVE-SEQ-MP             PIC 9(07).
005000*
005100*        ------------------------------------------------------
005200*        QUANTIDADE NECESSARIA
005300*        ------------------------------------------------------
005400*        QUANTIDADE DE MATERIA-PRIMA NECESSARIA PARA PRODUZIR 1
005500*        UNIDADE DO PRODUTO, 3 CASAS DECIMAIS. MINIMO DE 0,01
005600*        CONFORME REGRA DE CADASTRO DA FICHA TECNICA. SINAL
005700*        SEPARADO PARA FECHAR O LAYOUT DE INTERCAMBIO EM 11
005800*        BYTES.
005900     05  CP-QTD-NECESSARIA               PIC S9(7)V9(3)
006000                                 SIGN IS TRAILING SEPARATE.
006100*        VISAO DECOMPOSTA DA QUANTIDADE (INTEIRO/DECIMAL/SINAL)
006200*        PARA AS ROTINAS DE EDICAO DE RELATORIO E CONFERENCIA
006300     05  CP-QTD-NECESSARIA-R REDEFINES CP-QTD-NECESSARIA.
006400         10  CP-QTD-NECESSARIA-INT       PIC 9(06).
006500*            BYTE RESERVADO - CASAS INTEIRAS ACIMA DE 999999
006600*            NUNCA OCORREM NA PRATICA DA FICHA TECNICA
006700         10  FILLER                      PIC 9(01).
006800         10  CP-QTD-NECESSARIA-DEC       PIC 9(03).
006900         10  CP-QTD-NECESSARIA-SINAL     PIC X(01).
007000             88  CP-QTD-POSITIVA             VALUE "+".
007100             88  CP-QTD-NEGATIVA             VALUE "-".
007200*
007300*        FIM DO REGISTRO - 29 BYTES (9 + 9 + 11)
