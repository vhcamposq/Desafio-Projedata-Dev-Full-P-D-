000100******************************************************************
000200* Author: ANDRE RAFFUL
000300* Date: 14/03/1989
000400* Purpose: CALCULO DA SUGESTAO DE PRODUCAO POR VIABILIDADE DE
000500*          ESTOQUE DE MATERIA-PRIMA
000600******************************************************************
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.    SCMP0600.
000900 AUTHOR.        ANDRE RAFFUL.
001000 INSTALLATION.  COMPRAS-MERCADO - DEPTO DE PROCESSAMENTO DE DADOS.
001100 DATE-WRITTEN.  14/03/1989.
001200 DATE-COMPILED.
001300 SECURITY.      USO INTERNO - SISTEMA DE COMPRAS DE MERCADO.
001400*-----------------------------------------------------------------
001500* HISTORICO DE ALTERACOES
001600*-----------------------------------------------------------------
001700* 14/03/1989 AR  SOL-0189  PROGRAMA ORIGINAL. LE OS CADASTROS DE
001800*                          PRODUTO E MATERIA-PRIMA (UM UNICO
001900*                          INSUMO POR PRODUTO, QTD-NECESSARIA NO
002000*                          PROPRIO REGISTRO DE PRODUTO) E EMITE A
002100*                          SUGESTAO DE PRODUCAO ORDENADA PELO
002200*                          PRECO DE VENDA, RESPEITANDO O SALDO
002300*                          DISPONIVEL DO INSUMO (SUBSTITUI O
002400*                          CALCULO MANUAL DO PLANEJAMENTO FEITO
002500*                          EM PLANILHA).
002600* 03/02/1998 AR  SOL-0498  AJUSTE DE CAMPOS NUMERICOS PARA A
002700*                          VIRADA DO SECULO (MEMO SCM 98/47) -
002800*                          IDS DE PRODUTO E MATERIA-PRIMA PASSAM
002900*                          A 9(09).
003000* 19/08/2011 MS  SOL-1032  REFORMULADO PARA SUPORTAR FICHA
003100*                          TECNICA COM MAIS DE UM INSUMO POR
003200*                          PRODUTO: CRIADO O ARQUIVO A PARTE DE
003300*                          COMPOSICAO (COMPOSPROD, VER
003400*                          ComposProd.cpy) EM SUBSTITUICAO AO
003500*                          INSUMO UNICO NO REGISTRO DE PRODUTO; O
003600*                          PRECO DE VENDA, ANTES EM ARQUIVO A
003700*                          PARTE MANTIDO PELO SCMP0300, PASSA A
003800*                          COMPOR O PROPRIO CADASTRO DE PRODUTO
003900*                          (PRO-PRECO) PARA PERMITIR A LEITURA DO
004000*                          PAR PRODUTO/PRECO NUMA UNICA PASSADA.
004100* 12/03/2012 JR  SOL-0788  CORRIGIDO CALCULO DE QUANTIDADE VIAVEL
004200*                          QUANDO A FICHA TECNICA TRAZ QUANTIDADE
004300*                          NECESSARIA ZERADA OU NEGATIVA (O
004400*                          INSUMO PASSA A SER IGNORADO NO CALCULO
004500*                          DA VIABILIDADE, EM VEZ DE ZERAR TODA A
004600*                          SUGESTAO DO PRODUTO).
004700* 05/02/2015 MS  SOL-1187  A ORDENACAO POR PRECO DECRESCENTE
004800*                          PASSA A PRESERVAR A ORDEM ORIGINAL DE
004900*                          LEITURA DO ARQUIVO DE PRODUTO EM CASO
005000*                          DE EMPATE (CHAVE SECUNDARIA DE
005100*                          SEQUENCIA DE LEITURA), POIS O PRIMEIRO
005200*                          PRODUTO LIDO TEM PRIORIDADE NO CONSUMO
005300*                          DO ESTOQUE COMPARTILHADO.
005400* 11/04/2017 MS  SOL-1244  ELIMINADAS AS TELAS DE CONFIRMACAO -
005500*                          O PROGRAMA PASSA A RODAR 100% EM LOTE,
005600*                          SEM INTERACAO COM O OPERADOR.
005700*-----------------------------------------------------------------
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SPECIAL-NAMES.
006100     C01                     IS TOP-OF-FORM
006200     CLASS  CLASSE-NUMERICA  IS "0" THRU "9"
006300     UPSI-0 ON STATUS        IS SCMP0600-UPSI-TESTE.
006400*
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700*
006800     SELECT MATPRIMA-FILE ASSIGN TO "MATPRIMA"
006900             ORGANIZATION   IS LINE SEQUENTIAL
007000             ACCESS         IS SEQUENTIAL
007100             FILE STATUS    IS WS-FS-MATPRIMA.
007200*
007300     SELECT PRODUTO-FILE  ASSIGN TO "PRODUTO"
007400             ORGANIZATION   IS LINE SEQUENTIAL
007500             ACCESS         IS SEQUENTIAL
007600             FILE STATUS    IS WS-FS-PRODUTO.
007700*
007800     SELECT COMPOSIC-FILE ASSIGN TO "COMPOSIC"
007900             ORGANIZATION   IS LINE SEQUENTIAL
008000             ACCESS         IS SEQUENTIAL
008100             FILE STATUS    IS WS-FS-COMPOSIC.
008200*
008300     SELECT SCMO0600       ASSIGN TO "SCMO0600"
008400             ORGANIZATION   IS LINE SEQUENTIAL
008500             ACCESS         IS SEQUENTIAL
008600             FILE STATUS    IS WS-FS-SCMO0600.
008700*
008800     SELECT SORT-SUGESTAO  ASSIGN TO "SCMW0600"
008900             ORGANIZATION   IS LINE SEQUENTIAL
009000             ACCESS         IS SEQUENTIAL.
009100*
009200 DATA DIVISION.
009300 FILE SECTION.
009400*
009500 FD  MATPRIMA-FILE.
009600     COPY "MateriaPrima.cpy".
009700*
009800 FD  PRODUTO-FILE.
009900     COPY "Produto.cpy".
010000*
010100 FD  COMPOSIC-FILE.
010200     COPY "ComposProd.cpy".
010300*
010400 FD  SCMO0600.
010500 01  FD-REG-REPORT.
010600     05  FD-REG-REPORT-DADOS             PIC X(96).
010700     05  FILLER                          PIC X(04).
010800*
010900 SD  SORT-SUGESTAO.
011000 01  REGISTRO-SORT.
011100     05  SD-SEQ-LEITURA                  PIC 9(09) COMP.
011200     05  SD-PRO-ID                       PIC 9(09).
011300     05  SD-PRO-CODIGO                   PIC X(20).
011400     05  SD-PRO-NOME                     PIC X(40).
011500     05  SD-PRO-PRECO                    PIC S9(7)V9(2)
011600                                 SIGN IS TRAILING SEPARATE.
011700*
011800 WORKING-STORAGE SECTION.
011900*
012000*    --------------------------------------------------------
012100*    AREAS DE LEITURA DOS CADASTROS (LAYOUT ESPELHO DAS FDs)
012200*    --------------------------------------------------------
012300 01  WS-REG-MATERIA-PRIMA.
012400     05  WS-MP-ID                        PIC 9(09).
012500     05  WS-MP-CODIGO                    PIC X(20).
012600     05  WS-MP-NOME                      PIC X(40).
012700     05  WS-MP-QTD-ESTOQUE               PIC S9(7)V9(3)
012800                                 SIGN IS TRAILING SEPARATE.
012900*
013000 01  WS-REG-PRODUTO.
013100     05  WS-PRO-ID                       PIC 9(09).
013200     05  WS-PRO-CODIGO                   PIC X(20).
013300     05  WS-PRO-NOME                     PIC X(40).
013400     05  WS-PRO-PRECO                    PIC S9(7)V9(2)
013500                                 SIGN IS TRAILING SEPARATE.
013600*
013700 01  WS-REG-COMPOS-PRODUTO.
013800     05  WS-CP-FK-PRODUTO                PIC 9(09).
013900     05  WS-CP-FK-MATERIA-PRIMA          PIC 9(09).
014000     05  WS-CP-QTD-NECESSARIA            PIC S9(7)V9(3)
014100                                 SIGN IS TRAILING SEPARATE.
014200*
014300 01  WS-REGISTRO-SORT.
014400     05  WS-SD-SEQ-LEITURA               PIC 9(09) COMP.
014500     05  WS-SD-PRO-ID                    PIC 9(09).
014600     05  WS-SD-PRO-CODIGO                PIC X(20).
014700     05  WS-SD-PRO-NOME                  PIC X(40).
014800     05  WS-SD-PRO-PRECO                 PIC S9(7)V9(2)
014900                                 SIGN IS TRAILING SEPARATE.
015000*        VISAO DECOMPOSTA DO PRECO PARA A EDICAO DO DETALHE DA
015100*        SUGESTAO (INTEIRO/DECIMAL/SINAL)
015200     05  WS-SD-PRO-PRECO-R REDEFINES WS-SD-PRO-PRECO.
015300         10  WS-SD-PRO-PRECO-INT         PIC 9(07).
015400         10  WS-SD-PRO-PRECO-DEC         PIC 9(02).
015500         10  WS-SD-PRO-PRECO-SINAL       PIC X(01).
015600*
015700*    --------------------------------------------------------
015800*    TABELA DE SALDO DE ESTOQUE EM MEMORIA (POOL DE INSUMOS)
015900*    UM ELEMENTO POR MATERIA-PRIMA REFERENCIADA POR ALGUMA
016000*    FICHA TECNICA. CARREGADA UMA UNICA VEZ POR MATERIA-PRIMA
016100*    (INSERE-SE-AUSENTE) EM P200-CARREGA-ESTOQUE.
016200*    --------------------------------------------------------
016300 01  WS-TAB-ESTOQUE.
016400     05  WS-QTD-ESTOQUE-CARREGADA        PIC 9(04) COMP
016500                                          VALUE ZERO.
016600     05  WS-TAB-EST-ITEM OCCURS 2000 TIMES.
016700         10  TAB-EST-ID                  PIC 9(09).
016800         10  TAB-EST-QTD-DISP            PIC S9(7)V9(3)
016900                                 SIGN IS TRAILING SEPARATE.
017000*            VISAO DECOMPOSTA DO SALDO DISPONIVEL DO INSUMO NA
017100*            TABELA, USADA NAS ROTINAS DE CONFERENCIA (DUMP)
017200         10  TAB-EST-QTD-DISP-R REDEFINES TAB-EST-QTD-DISP.
017300             15  TAB-EST-QTD-DISP-INT    PIC 9(07).
017400             15  TAB-EST-QTD-DISP-DEC    PIC 9(03).
017500             15  TAB-EST-QTD-DISP-SINAL  PIC X(01).
017600*
017700*    --------------------------------------------------------
017800*    TABELA DE FICHA TECNICA EM MEMORIA (COMPOSICAO DE CADA
017900*    PRODUTO). CARREGADA NA INTEGRA EM P300-CARREGA-COMPOSICAO
018000*    A PARTIR DO ARQUIVO COMPOSIC-FILE.
018100*    --------------------------------------------------------
018200 01  WS-TAB-COMPOSICAO.
018300     05  WS-QTD-COMPOS-CARREGADA         PIC 9(04) COMP
018400                                          VALUE ZERO.
018500     05  WS-TAB-CMP-ITEM OCCURS 5000 TIMES.
018600         10  TAB-CMP-FK-PRODUTO          PIC 9(09).
018700         10  TAB-CMP-FK-MATERIA-PRIMA    PIC 9(09).
018800         10  TAB-CMP-QTD-NECESSARIA      PIC S9(7)V9(3)
018900                                 SIGN IS TRAILING SEPARATE.
019000*
019100*    --------------------------------------------------------
019200*    SUBSCRITOS, CONTADORES E ACUMULADORES
019300*    --------------------------------------------------------
019400 77  WS-IDX-EST                    PIC 9(04) COMP VALUE ZERO.
019500 77  WS-IDX-CMP                    PIC 9(04) COMP VALUE ZERO.
019600 77  WS-IDX-LOCALIZADO             PIC 9(04) COMP VALUE ZERO.
019700 77  WS-QTD-INGREDIENTES           PIC 9(04) COMP VALUE ZERO.
019800 77  WS-QTD-VIAVEL                 PIC 9(07) COMP VALUE ZERO.
019900 77  WS-QTD-POSSIVEL               PIC 9(07) COMP VALUE ZERO.
020000 77  WS-QTD-ITENS-SUGERIDOS        PIC 9(07) COMP VALUE ZERO.
020100 77  WS-QTD-INSUMOS-VALIDOS        PIC 9(04) COMP VALUE ZERO.
020200 77  WS-CONTADOR-SEQ               PIC 9(09) COMP VALUE ZERO.
020300 77  WS-QTD-CONSUMIDA              PIC S9(9)V9(3)
020400                             SIGN IS TRAILING SEPARATE
020500                             VALUE ZERO.
020600*
020700 01  WS-VLR-TOTAL-ITEM                   PIC S9(9)V9(2)
020800                             SIGN IS TRAILING SEPARATE
020900                             VALUE ZERO.
021000 01  WS-TOTAL-GERAL                      PIC S9(11)V9(2)
021100                             SIGN IS TRAILING SEPARATE
021200                             VALUE ZERO.
021300*        VISAO DECOMPOSTA DO TOTAL GERAL PARA O RODAPE DO
021400*        RELATORIO (INTEIRO/DECIMAL/SINAL)
021500 01  WS-TOTAL-GERAL-R REDEFINES WS-TOTAL-GERAL.
021600     05  WS-TOTAL-GERAL-INT               PIC 9(11).
021700     05  WS-TOTAL-GERAL-DEC               PIC 9(02).
021800     05  WS-TOTAL-GERAL-SINAL             PIC X(01).
021900*
022000*    --------------------------------------------------------
022100*    STATUS DE ARQUIVO
022200*    --------------------------------------------------------
022300 77  WS-FS-MATPRIMA                      PIC X(02).
022400     88  WS-FS-MATPRIMA-OK                   VALUE "00".
022500     88  WS-FS-MATPRIMA-FIM                  VALUE "10".
022600*
022700 77  WS-FS-PRODUTO                       PIC X(02).
022800     88  WS-FS-PRODUTO-OK                    VALUE "00".
022900     88  WS-FS-PRODUTO-FIM                   VALUE "10".
023000*
023100 77  WS-FS-COMPOSIC                      PIC X(02).
023200     88  WS-FS-COMPOSIC-OK                   VALUE "00".
023300     88  WS-FS-COMPOSIC-FIM                  VALUE "10".
023400*
023500 77  WS-FS-SCMO0600                      PIC X(02).
023600     88  WS-FS-SCMO0600-OK                   VALUE "00".
023700*
023800*    --------------------------------------------------------
023900*    SWITCHES DE CONTROLE DE PROCESSAMENTO
024000*    --------------------------------------------------------
024100 77  WS-FIM-MATPRIMA                     PIC X(01) VALUE "N".
024200     88  FLAG-FIM-MATPRIMA                   VALUE "S".
024300*
024400 77  WS-FIM-COMPOSIC                     PIC X(01) VALUE "N".
024500     88  FLAG-FIM-COMPOSIC                   VALUE "S".
024600*
024700 77  WS-FIM-SORT-ENTRADA                 PIC X(01) VALUE "N".
024800     88  FLAG-FIM-SORT-ENTRADA               VALUE "S".
024900*
025000 77  WS-FIM-SORT-SAIDA                   PIC X(01) VALUE "N".
025100     88  FLAG-FIM-SORT-SAIDA                 VALUE "S".
025200*
025300 77  WS-FLAG-ELEGIVEL                    PIC X(01) VALUE "N".
025400     88  FLAG-PRODUTO-ELEGIVEL               VALUE "S".
025500*
025600 77  WS-FLAG-LOCALIZADO                  PIC X(01) VALUE "N".
025700     88  FLAG-INSUMO-LOCALIZADO              VALUE "S".
025800*
025900 77  WS-MENSAGEM                         PIC X(60) VALUE SPACES.
026000*
026100*    --------------------------------------------------------
026200*    LAYOUT DO RELATORIO DE SUGESTAO DE PRODUCAO (SCMO0600)
026300*    --------------------------------------------------------
026400 01  WS-RELATORIO.
026500     03  WS-LST-CAB-1.
026600         05  FILLER   PIC X(01) VALUE SPACES.
026700         05  FILLER   PIC X(78) VALUE ALL "=".
026800         05  FILLER   PIC X(01) VALUE SPACES.
026900*
027000     03  WS-LST-CAB-2.
027100         05  FILLER   PIC X(01) VALUE SPACES.
027200         05  FILLER   PIC X(11) VALUE "SCMO0600 - ".
027300         05  FILLER   PIC X(68) VALUE
027400             "SUGESTAO DE PRODUCAO POR VIABILIDADE DE ESTOQUE".
027500*
027600     03  WS-LST-CAB-3.
027700         05  FILLER   PIC X(01) VALUE SPACES.
027800         05  FILLER   PIC X(78) VALUE ALL "=".
027900         05  FILLER   PIC X(01) VALUE SPACES.
028000*
028100     03  WS-LST-CAB-4.
028200         05  FILLER   PIC X(01) VALUE SPACES.
028300         05  FILLER   PIC X(20) VALUE "CODIGO DO PRODUTO".
028400         05  FILLER   PIC X(01) VALUE SPACES.
028500         05  FILLER   PIC X(40) VALUE "DESCRICAO DO PRODUTO".
028600         05  FILLER   PIC X(01) VALUE SPACES.
028700         05  FILLER   PIC X(07) VALUE "QUANT.".
028800         05  FILLER   PIC X(01) VALUE SPACES.
028900         05  FILLER   PIC X(11) VALUE "PRECO UNIT.".
029000         05  FILLER   PIC X(01) VALUE SPACES.
029100         05  FILLER   PIC X(13) VALUE "VALOR TOTAL".
029200*
029300     03  WS-LST-CAB-5.
029400         05  FILLER   PIC X(01) VALUE SPACES.
029500         05  FILLER   PIC X(20) VALUE ALL "-".
029600         05  FILLER   PIC X(01) VALUE SPACES.
029700         05  FILLER   PIC X(40) VALUE ALL "-".
029800         05  FILLER   PIC X(01) VALUE SPACES.
029900         05  FILLER   PIC X(07) VALUE ALL "-".
030000         05  FILLER   PIC X(01) VALUE SPACES.
030100         05  FILLER   PIC X(11) VALUE ALL "-".
030200         05  FILLER   PIC X(01) VALUE SPACES.
030300         05  FILLER   PIC X(13) VALUE ALL "-".
030400*
030500     03  WS-DET-SUGESTAO.
030600         05  WS-DET-COD-PRODUTO       PIC X(20) VALUE SPACES.
030700         05  FILLER                   PIC X(01) VALUE SPACES.
030800         05  WS-DET-NOME-PRODUTO      PIC X(40) VALUE SPACES.
030900         05  FILLER                   PIC X(01) VALUE SPACES.
031000         05  WS-DET-QUANTIDADE        PIC Z(6)9.
031100         05  FILLER                   PIC X(01) VALUE SPACES.
031200         05  WS-DET-PRECO-UNIT        PIC Z(7)9.99.
031300         05  FILLER                   PIC X(01) VALUE SPACES.
031400         05  WS-DET-VALOR-TOTAL       PIC Z(9)9.99.
031500*
031600     03  WS-LST-FINAL-0.
031700         05  FILLER               PIC X(02) VALUE SPACES.
031800         05  FILLER               PIC X(50) VALUE
031900                       "NENHUM PRODUTO ELEGIVEL PARA PRODUCAO".
032000*
032100     03  WS-LST-FINAL-LINHA.
032200         05  FILLER   PIC X(01) VALUE SPACES.
032300         05  FILLER   PIC X(78) VALUE ALL "-".
032400         05  FILLER   PIC X(01) VALUE SPACES.
032500*
032600     03  WS-LST-FINAL-TOTAL.
032700         05  FILLER                   PIC X(20) VALUE
032800                                       "TOTAL GERAL".
032900         05  FILLER                   PIC X(42) VALUE SPACES.
033000         05  WS-FINAL-VALOR-TOTAL     PIC Z(9)9.99.
033100*
033200     03  WS-LST-FINAL-QTD.
033300         05  FILLER               PIC X(02) VALUE SPACES.
033400         05  FILLER               PIC X(28) VALUE
033500                       "TOTAL DE PRODUTOS SUGERIDOS: ".
033600         05  WS-LISTA-QTD-ITENS   PIC ZZZ,ZZ9.
033700*
033800 PROCEDURE DIVISION.
033900*
034000 MAIN-PROCEDURE.
034100*
034200     PERFORM P100-INICIALIZA THRU P100-FIM.
034300*
034400     PERFORM P200-CARREGA-ESTOQUE THRU P200-FIM.
034500*
034600     PERFORM P300-CARREGA-COMPOSICAO THRU P300-FIM.
034700*
034800     PERFORM P400-CALCULA-PRODUCAO THRU P400-FIM.
034900*
035000     PERFORM P900-FIM.
035100*
035200 P100-INICIALIZA.
035300*
035400     MOVE ZERO                TO  WS-TOTAL-GERAL
035500                                   WS-QTD-ITENS-SUGERIDOS.
035600     MOVE "N"                 TO  WS-FIM-MATPRIMA
035700                                   WS-FIM-COMPOSIC
035800                                   WS-FIM-SORT-ENTRADA
035900                                   WS-FIM-SORT-SAIDA.
036000*
036100     PERFORM P110-ABRE-ARQUIVOS THRU P110-FIM.
036200*
036300 P100-FIM.
036400     EXIT.
036500*
036600 P110-ABRE-ARQUIVOS.
036700*
036800     OPEN INPUT  MATPRIMA-FILE.
036900     IF NOT WS-FS-MATPRIMA-OK
037000         STRING "ERRO NA ABERTURA DE MATPRIMA-FILE. FS: "
037100                WS-FS-MATPRIMA        INTO WS-MENSAGEM
037200         DISPLAY WS-MENSAGEM
037300         PERFORM P900-FIM
037400     END-IF.
037500*
037600     OPEN INPUT  COMPOSIC-FILE.
037700     IF NOT WS-FS-COMPOSIC-OK
037800         STRING "ERRO NA ABERTURA DE COMPOSIC-FILE. FS: "
037900                WS-FS-COMPOSIC        INTO WS-MENSAGEM
038000         DISPLAY WS-MENSAGEM
038100         PERFORM P900-FIM
038200     END-IF.
038300*
038400     OPEN INPUT  PRODUTO-FILE.
038500     IF NOT WS-FS-PRODUTO-OK
038600         STRING "ERRO NA ABERTURA DE PRODUTO-FILE. FS: "
038700                WS-FS-PRODUTO         INTO WS-MENSAGEM
038800         DISPLAY WS-MENSAGEM
038900         PERFORM P900-FIM
039000     END-IF.
039100*
039200     OPEN OUTPUT SCMO0600.
039300     IF NOT WS-FS-SCMO0600-OK
039400         STRING "ERRO NA ABERTURA DE SCMO0600. FS: "
039500                WS-FS-SCMO0600        INTO WS-MENSAGEM
039600         DISPLAY WS-MENSAGEM
039700         PERFORM P900-FIM
039800     END-IF.
039900*
040000 P110-FIM.
040100     EXIT.
040200*
040300 P200-CARREGA-ESTOQUE.
040400*
040500     PERFORM P205-LE-MATERIA-PRIMA THRU P205-FIM.
040600*
040700 P200-FIM.
040800     EXIT.
040900*
041000 P205-LE-MATERIA-PRIMA.
041100*
041200     READ MATPRIMA-FILE INTO WS-REG-MATERIA-PRIMA
041300         AT END
041400             GO TO P205-FIM
041500     END-READ.
041600*
041700     PERFORM P210-INSERE-ESTOQUE THRU P210-FIM.
041800*
041900     GO TO P205-LE-MATERIA-PRIMA.
042000*
042100 P205-FIM.
042200     EXIT.
042300*
042400 P210-INSERE-ESTOQUE.
042500*
042600     PERFORM P215-LOCALIZA-ESTOQUE THRU P215-FIM.
042700*
042800     IF NOT FLAG-INSUMO-LOCALIZADO
042900         IF WS-QTD-ESTOQUE-CARREGADA < 2000
043000             ADD 1 TO WS-QTD-ESTOQUE-CARREGADA
043100             MOVE WS-QTD-ESTOQUE-CARREGADA TO WS-IDX-EST
043200             MOVE WS-MP-ID
043300                     TO TAB-EST-ID (WS-IDX-EST)
043400             MOVE WS-MP-QTD-ESTOQUE
043500                     TO TAB-EST-QTD-DISP (WS-IDX-EST)
043600         ELSE
043700             DISPLAY "SCMP0600: TABELA DE ESTOQUE CHEIA - "
043800                     "MATERIA-PRIMA " WS-MP-ID " IGNORADA"
043900         END-IF
044000     END-IF.
044100*
044200 P210-FIM.
044300     EXIT.
044400*
044500*    LOCALIZA A MATERIA-PRIMA WS-MP-ID NA TABELA DE ESTOQUE.
044600*    SE ENCONTRADA, DEVOLVE O INDICE EM WS-IDX-LOCALIZADO E
044700*    LIGA FLAG-INSUMO-LOCALIZADO. USADA TANTO NA CARGA (PARA A
044800*    REGRA "INSERE SE AUSENTE") QUANTO NO CALCULO DE VIABILIDADE.
044900 P215-LOCALIZA-ESTOQUE.
045000*
045100     MOVE "N"           TO WS-FLAG-LOCALIZADO.
045200     MOVE ZERO          TO WS-IDX-LOCALIZADO.
045300     MOVE ZERO          TO WS-IDX-EST.
045400*
045500     PERFORM P216-TESTA-ESTOQUE THRU P216-FIM.
045600*
045700 P215-FIM.
045800     EXIT.
045900*
046000 P216-TESTA-ESTOQUE.
046100*
046200     IF WS-IDX-EST >= WS-QTD-ESTOQUE-CARREGADA
046300         GO TO P216-FIM
046400     END-IF.
046500*
046600     ADD 1 TO WS-IDX-EST.
046700*
046800     IF TAB-EST-ID (WS-IDX-EST) = WS-MP-ID
046900         MOVE "S"               TO WS-FLAG-LOCALIZADO
047000         MOVE WS-IDX-EST         TO WS-IDX-LOCALIZADO
047100         GO TO P216-FIM
047200     END-IF.
047300*
047400     GO TO P216-TESTA-ESTOQUE.
047500*
047600 P216-FIM.
047700     EXIT.
047800*
047900 P300-CARREGA-COMPOSICAO.
048000*
048100     PERFORM P305-LE-COMPOSICAO THRU P305-FIM.
048200*
048300 P300-FIM.
048400     EXIT.
048500*
048600 P305-LE-COMPOSICAO.
048700*
048800     READ COMPOSIC-FILE INTO WS-REG-COMPOS-PRODUTO
048900         AT END
049000             GO TO P305-FIM
049100     END-READ.
049200*
049300     IF WS-QTD-COMPOS-CARREGADA < 5000
049400         ADD 1 TO WS-QTD-COMPOS-CARREGADA
049500         MOVE WS-CP-FK-PRODUTO
049600                 TO TAB-CMP-FK-PRODUTO (WS-QTD-COMPOS-CARREGADA)
049700         MOVE WS-CP-FK-MATERIA-PRIMA
049800                 TO TAB-CMP-FK-MATERIA-PRIMA
049900                                     (WS-QTD-COMPOS-CARREGADA)
050000         MOVE WS-CP-QTD-NECESSARIA
050100                 TO TAB-CMP-QTD-NECESSARIA
050200                                     (WS-QTD-COMPOS-CARREGADA)
050300     ELSE
050400         DISPLAY "SCMP0600: TABELA DE COMPOSICAO CHEIA - "
050500                 "REGISTRO DO PRODUTO " WS-CP-FK-PRODUTO
050600                 " IGNORADO"
050700     END-IF.
050800*
050900     GO TO P305-LE-COMPOSICAO.
051000*
051100 P305-FIM.
051200     EXIT.
051300*
051400 P400-CALCULA-PRODUCAO.
051500*
051600     SORT SORT-SUGESTAO
051700             ON DESCENDING KEY SD-PRO-PRECO
051800             ON ASCENDING  KEY SD-SEQ-LEITURA
051900         INPUT  PROCEDURE IS P410-LIBERA-PRODUTO THRU P410-FIM
052000         OUTPUT PROCEDURE IS P450-PROCESSA-SAIDA THRU P450-FIM.
052100*
052200 P400-FIM.
052300     EXIT.
052400*
052500 P410-LIBERA-PRODUTO.
052600*
052700     MOVE ZERO           TO WS-CONTADOR-SEQ.
052800*
052900     PERFORM P415-LE-PRODUTO THRU P415-FIM.
053000*
053100 P410-FIM.
053200     EXIT.
053300*
053400 P415-LE-PRODUTO.
053500*
053600     READ PRODUTO-FILE INTO WS-REG-PRODUTO
053700         AT END
053800             GO TO P415-FIM
053900     END-READ.
054000*
054100     ADD 1                       TO WS-CONTADOR-SEQ.
054200     MOVE WS-CONTADOR-SEQ        TO SD-SEQ-LEITURA.
054300     MOVE WS-PRO-ID               TO SD-PRO-ID.
054400     MOVE WS-PRO-CODIGO           TO SD-PRO-CODIGO.
054500     MOVE WS-PRO-NOME             TO SD-PRO-NOME.
054600     MOVE WS-PRO-PRECO            TO SD-PRO-PRECO.
054700*
054800     RELEASE REGISTRO-SORT.
054900*
055000     GO TO P415-LE-PRODUTO.
055100*
055200 P415-FIM.
055300     EXIT.
055400*
055500 P450-PROCESSA-SAIDA.
055600*
055700     PERFORM P510-INICIALIZA-RELATORIO THRU P510-FIM.
055800*
055900     PERFORM P455-RETORNA-SORT THRU P455-FIM.
056000*
056100     PERFORM P590-FINALIZA-RELATORIO THRU P590-FIM.
056200*
056300 P450-FIM.
056400     EXIT.
056500*
056600 P455-RETORNA-SORT.
056700*
056800     RETURN SORT-SUGESTAO INTO WS-REGISTRO-SORT
056900         AT END
057000             GO TO P455-FIM
057100     END-RETURN.
057200*
057300*        4a. PRODUTO SEM NENHUMA FICHA TECNICA E DESCARTADO SEM
057400*        GERAR LINHA NO RELATORIO E SEM CONSUMIR ESTOQUE.
057500     PERFORM P460-CALCULA-VIAVEL THRU P460-FIM.
057600*
057700*        4c. PRODUTO COM QUANTIDADE VIAVEL ZERADA TAMBEM E
057800*        DESCARTADO.
057900     IF WS-QTD-INGREDIENTES > 0 AND WS-QTD-VIAVEL > 0
058000         PERFORM P470-CONSOME-ESTOQUE THRU P470-FIM
058100         PERFORM P480-GRAVA-DETALHE  THRU P480-FIM
058200     END-IF.
058300*
058400     GO TO P455-RETORNA-SORT.
058500*
058600 P455-FIM.
058700     EXIT.
058800*
058900*    APURA A QUANTIDADE VIAVEL DE PRODUCAO (WS-QTD-VIAVEL) DO
059000*    PRODUTO CORRENTE (WS-SD-PRO-ID), PERCORRENDO A FICHA
059100*    TECNICA EM MEMORIA. WS-QTD-INGREDIENTES CONTA TODOS OS
059200*    INSUMOS DA FICHA (MESMO OS DESCARTADOS); SE ZERO, O CHAMADOR
059300*    DESCARTA O PRODUTO SEM CALCULAR VIABILIDADE (REGRA 4a).
059400 P460-CALCULA-VIAVEL.
059500*
059600     MOVE ZERO                TO WS-QTD-INGREDIENTES.
059700     MOVE ZERO                TO WS-QTD-INSUMOS-VALIDOS.
059800     MOVE 9999999              TO WS-QTD-VIAVEL.
059900     MOVE ZERO                TO WS-IDX-CMP.
060000*
060100     PERFORM P465-BUSCA-INGREDIENTE THRU P465-FIM.
060200*
060300*        SE A FICHA TECNICA SO TEM INSUMOS COM QUANTIDADE
060400*        NECESSARIA ZERADA OU NEGATIVA, NAO HA VIABILIDADE
060500*        "INFINITA" - A PRODUCAO SUGERIDA E ZERO.
060600     IF WS-QTD-INSUMOS-VALIDOS = ZERO
060700         MOVE ZERO             TO WS-QTD-VIAVEL
060800     END-IF.
060900*
061000 P460-FIM.
061100     EXIT.
061200*
061300 P465-BUSCA-INGREDIENTE.
061400*
061500     IF WS-IDX-CMP >= WS-QTD-COMPOS-CARREGADA
061600         GO TO P465-FIM
061700     END-IF.
061800*
061900     ADD 1 TO WS-IDX-CMP.
062000*
062100     IF TAB-CMP-FK-PRODUTO (WS-IDX-CMP) = WS-SD-PRO-ID
062200         ADD 1 TO WS-QTD-INGREDIENTES
062300*            INSUMO COM QUANTIDADE NECESSARIA <= 0 E IGNORADO NO
062400*            CALCULO DE VIABILIDADE (REGRA DEFENSIVA - SOL-0788)
062500         IF TAB-CMP-QTD-NECESSARIA (WS-IDX-CMP) > 0
062600             ADD 1 TO WS-QTD-INSUMOS-VALIDOS
062700             PERFORM P467-CALCULA-POSSIVEL THRU P467-FIM
062800             IF WS-QTD-POSSIVEL < WS-QTD-VIAVEL
062900                 MOVE WS-QTD-POSSIVEL TO WS-QTD-VIAVEL
063000             END-IF
063100         END-IF
063200     END-IF.
063300*
063400     GO TO P465-BUSCA-INGREDIENTE.
063500*
063600 P465-FIM.
063700     EXIT.
063800*
063900*    CALCULA QUANTAS UNIDADES DO PRODUTO O SALDO DISPONIVEL DO
064000*    INSUMO CORRENTE (WS-IDX-CMP) PERMITE PRODUZIR, TRUNCADO
064100*    (SEM ARREDONDAR). INSUMO AUSENTE DO POOL DE ESTOQUE E
064200*    TRATADO COMO SALDO ZERO.
064300 P467-CALCULA-POSSIVEL.
064400*
064500     MOVE TAB-CMP-FK-MATERIA-PRIMA (WS-IDX-CMP)  TO WS-MP-ID.
064600*
064700     PERFORM P215-LOCALIZA-ESTOQUE THRU P215-FIM.
064800*
064900     IF FLAG-INSUMO-LOCALIZADO
065000         DIVIDE TAB-EST-QTD-DISP (WS-IDX-LOCALIZADO)
065100                 BY TAB-CMP-QTD-NECESSARIA (WS-IDX-CMP)
065200                 GIVING WS-QTD-POSSIVEL
065300     ELSE
065400         MOVE ZERO             TO WS-QTD-POSSIVEL
065500     END-IF.
065600*
065700 P467-FIM.
065800     EXIT.
065900*
066000*    BAIXA DO POOL DE ESTOQUE A QUANTIDADE CONSUMIDA POR
066100*    WS-QTD-VIAVEL UNIDADES DO PRODUTO CORRENTE, INSUMO A
066200*    INSUMO. O SALDO PODE SER COMPARTILHADO COM PRODUTOS DE
066300*    MENOR PRECO PROCESSADOS MAIS ADIANTE NA MESMA CORRIDA -
066400*    REGRA DE ALOCACAO GULOSA (MAIOR PRECO CONSOME PRIMEIRO).
066500 P470-CONSOME-ESTOQUE.
066600*
066700     MOVE ZERO                TO WS-IDX-CMP.
066800*
066900     PERFORM P475-CONSOME-INGREDIENTE THRU P475-FIM.
067000*
067100 P470-FIM.
067200     EXIT.
067300*
067400 P475-CONSOME-INGREDIENTE.
067500*
067600     IF WS-IDX-CMP >= WS-QTD-COMPOS-CARREGADA
067700         GO TO P475-FIM
067800     END-IF.
067900*
068000     ADD 1 TO WS-IDX-CMP.
068100*
068200     IF TAB-CMP-FK-PRODUTO (WS-IDX-CMP) = WS-SD-PRO-ID
068300       AND TAB-CMP-QTD-NECESSARIA (WS-IDX-CMP) > 0
068400         MOVE TAB-CMP-FK-MATERIA-PRIMA (WS-IDX-CMP) TO WS-MP-ID
068500         PERFORM P215-LOCALIZA-ESTOQUE THRU P215-FIM
068600         IF FLAG-INSUMO-LOCALIZADO
068700             MULTIPLY TAB-CMP-QTD-NECESSARIA (WS-IDX-CMP)
068800                     BY WS-QTD-VIAVEL
068900                     GIVING WS-QTD-CONSUMIDA
069000             SUBTRACT WS-QTD-CONSUMIDA
069100                     FROM TAB-EST-QTD-DISP (WS-IDX-LOCALIZADO)
069200         END-IF
069300     END-IF.
069400*
069500     GO TO P475-CONSOME-INGREDIENTE.
069600*
069700 P475-FIM.
069800     EXIT.
069900*
070000*    MONTA E GRAVA A LINHA DE DETALHE DA SUGESTAO PARA O
070100*    PRODUTO CORRENTE E ACUMULA O TOTAL GERAL (REGRA 4d).
070200 P480-GRAVA-DETALHE.
070300*
070400     MULTIPLY WS-SD-PRO-PRECO BY WS-QTD-VIAVEL
070500             GIVING WS-VLR-TOTAL-ITEM.
070600*
070700     ADD WS-VLR-TOTAL-ITEM        TO WS-TOTAL-GERAL.
070800     ADD 1                        TO WS-QTD-ITENS-SUGERIDOS.
070900*
071000     MOVE WS-SD-PRO-CODIGO        TO WS-DET-COD-PRODUTO.
071100     MOVE WS-SD-PRO-NOME          TO WS-DET-NOME-PRODUTO.
071200     MOVE WS-QTD-VIAVEL           TO WS-DET-QUANTIDADE.
071300     MOVE WS-SD-PRO-PRECO         TO WS-DET-PRECO-UNIT.
071400     MOVE WS-VLR-TOTAL-ITEM       TO WS-DET-VALOR-TOTAL.
071500*
071600     WRITE FD-REG-REPORT          FROM WS-DET-SUGESTAO.
071700*
071800 P480-FIM.
071900     EXIT.
072000*
072100 P510-INICIALIZA-RELATORIO.
072200*
072300     WRITE FD-REG-REPORT    FROM WS-LST-CAB-1.
072400     WRITE FD-REG-REPORT    FROM WS-LST-CAB-2.
072500     WRITE FD-REG-REPORT    FROM WS-LST-CAB-3.
072600     WRITE FD-REG-REPORT    FROM WS-LST-CAB-4.
072700     WRITE FD-REG-REPORT    FROM WS-LST-CAB-5.
072800*
072900 P510-FIM.
073000     EXIT.
073100*
073200*    EMITE O RODAPE DO RELATORIO: TOTAL GERAL (REGRA 6 - UNICO
073300*    ACUMULADOR, SEM QUEBRAS DE CONTROLE) OU A LINHA DE "NENHUM
073400*    REGISTRO" QUANDO NAO HOUVE PRODUTO ELEGIVEL NA CORRIDA.
073500 P590-FINALIZA-RELATORIO.
073600*
073700     IF WS-QTD-ITENS-SUGERIDOS = ZERO
073800         WRITE FD-REG-REPORT FROM WS-LST-FINAL-0
073900     ELSE
074000         WRITE FD-REG-REPORT FROM WS-LST-FINAL-LINHA
074100         MOVE WS-TOTAL-GERAL           TO WS-FINAL-VALOR-TOTAL
074200         WRITE FD-REG-REPORT FROM WS-LST-FINAL-TOTAL
074300         MOVE WS-QTD-ITENS-SUGERIDOS   TO WS-LISTA-QTD-ITENS
074400         WRITE FD-REG-REPORT FROM WS-LST-FINAL-QTD
074500     END-IF.
074600*
074700 P590-FIM.
074800     EXIT.
074900*
075000 P900-FIM.
075100*
075200     CLOSE   MATPRIMA-FILE
075300             PRODUTO-FILE
075400             COMPOSIC-FILE
075500             SCMO0600.
075600     GOBACK.
075700*
075800 END PROGRAM SCMP0600.
