000100******************************************************************
000200* COPYBOOK.....: PRODUTO
000300* SISTEMA......: SISTEMA DE COMPRAS DE MERCADO
000400* DESCRICAO....: LAYOUT DO CADASTRO MESTRE DE PRODUTO ACABADO,
000500*                UTILIZADO PELO CALCULO DE SUGESTAO DE PRODUCAO
000600*                (SCMP0600) PARA ORDENAR OS PRODUTOS PELO PRECO
000700*                DE VENDA E EMITIR O DETALHE DA SUGESTAO. O
000800*                CADASTRO/MANUTENCAO DESTE ARQUIVO E FEITO EM
000900*                OUTRO SUBSISTEMA E NAO FAZ PARTE DESTE PROGRAMA.
001000* AUTOR........: ANDRE RAFFUL
001100* DATA CRIACAO.: 22/03/1991
001200*-----------------------------------------------------------------
001300* HISTORICO DE ALTERACOES
001400*-----------------------------------------------------------------
001500* 22/03/1991 AR  SOL-0231  LAYOUT ORIGINAL DO CADASTRO DE PRODUTO
001600*                          (CADASTRO/PRECO SEPARADOS EM PROGRAMAS
001700*                          DISTINTOS - VER SCMP0200/SCMP0300).
001800* 30/11/1998 AR  SOL-0511  CAMPOS NUMERICOS AMPLIADOS PARA A
001900*                          VIRADA DO SECULO (MEMO SCM 98/47).
002000* 14/06/2003 JR  SOL-0704  INCLUIDA VISAO ALTERNATIVA DO CODIGO
002100*                          DE PRODUTO (PREFIXO/SEQUENCIA) PARA
002200*                          USO NO RELATORIO GERENCIAL.
002300* 19/08/2011 MS  SOL-1032  O PRECO DE VENDA PASSA A COMPOR O
002400*                          PROPRIO REGISTRO DE PRODUTO EM VEZ
002500*                          DE FICAR EM ARQUIVO DE PRECO A
002600*                          PARTE, EM FUNCAO DA SUGESTAO DE
002700*                          PRODUCAO (SCMP0600) PRECISAR DO PAR
002800*                          PRODUTO/PRECO NUMA UNICA LEITURA.
002900* 05/02/2015 MS  SOL-1187  INCLUIDA VISAO DECOMPOSTA DO PRECO
003000*                          (INTEIRO/DECIMAL/SINAL) PARA AS
003100*                          ROTINAS DE EDICAO DE RELATORIO DO
003200*                          SCMP0600.
003300*-----------------------------------------------------------------
003400 01  REG-PRODUTO.
003500*
003600*        ------------------------------------------------------
003700*        IDENTIFICACAO DO PRODUTO
003800*        ------------------------------------------------------
003900*        IDENTIFICADOR NUMERICO INTERNO DO PRODUTO, CHAVE DE
004000*        JUNCAO COM CP-FK-PRODUTO (ComposProd.cpy)
004100     05  PRO-ID                          PIC 9(09).
004200*        VISAO ALTERNATIVA DO IDENTIFICADOR (FILIAL+SEQUENCIAL)
004300     05  PRO-ID-R REDEFINES PRO-ID.
004400         10  PRO-ID-FILIAL               PIC 9(02).
004500         10  PRO-ID-SEQUENCIAL           PIC 9(07).
004600*
004700*        CODIGO DE NEGOCIO DO PRODUTO (EX.: "P-001")
004800     05  PRO-CODIGO                      PIC X(20).
004900*        VISAO ALTERNATIVA DO CODIGO PARA IMPRESSAO GERENCIAL
005000     05  PRO-CODIGO-R REDEFINES PRO-CODIGO.
005100         10  PRO-COD-PREFIXO             PIC X(03).
005200         10  FILLER                      PIC X(01).
005300         10  PRO-COD-SEQUENCIA           PIC X(16).
005400*
005500*        DESCRICAO DO PRODUTO
005600     05  PRO-NOME                        PIC X(40).
005700*        VISAO REDUZIDA DO NOME (LISTAGENS COMPACTAS) E RESERVA
005800*        DE ESPACO PARA FUTURA EXPANSAO DO CADASTRO
005900     05  PRO-NOME-R REDEFINES PRO-NOME.
006000         10  PRO-NOME-ABREVIADO          PIC X(20).
006100         10  FILLER                      PIC X(20).
006200*
006300*        ------------------------------------------------------
006400*        PRECO DE VENDA
006500*        ------------------------------------------------------
006600*        PRECO DE VENDA UNITARIO, 2 CASAS DECIMAIS. MINIMO DE
006700*        0,01 CONFORME REGRA DE CADASTRO (VER SCMP0300, HOJE
006800*        INCORPORADA A ESTE REGISTRO). SINAL SEPARADO PARA
006900*        FECHAR O LAYOUT DE INTERCAMBIO EM 10 BYTES.
007000     05  PRO-PRECO                       PIC S9(7)V9(2)
007100                                 SIGN IS TRAILING SEPARATE.
007200*        VISAO DECOMPOSTA DO PRECO (INTEIRO/DECIMAL/SINAL) PARA
007300*        AS ROTINAS DE EDICAO DE RELATORIO DO SCMP0600
007400     05  PRO-PRECO-R REDEFINES PRO-PRECO.
007500         10  PRO-PRECO-INT               PIC 9(07).
007600         10  PRO-PRECO-DEC               PIC 9(02).
007700         10  PRO-PRECO-SINAL             PIC X(01).
007800             88  PRO-PRECO-POSITIVO          VALUE "+".
007900             88  PRO-PRECO-NEGATIVO          VALUE "-".
008000*
008100*        FIM DO REGISTRO - 79 BYTES (9 + 20 + 40 + 10)
